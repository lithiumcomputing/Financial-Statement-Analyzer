000100******************************************************************
000200*                                                                *
000300* PROPERTY OF MERIDIAN FINANCIAL SYSTEMS GROUP                   *
000400*                                                                *
000500* "RESTRICTED - INTERNAL USE ONLY"                               *
000600*                                                                *
000700* FR12                                                           *
000800*                                                                *
000900* (C) MERIDIAN FINANCIAL SYSTEMS GROUP 1991, 1998                *
001000*                                                                *
001100*                FINANCIAL STATEMENT RATIO ANALYSIS               *
001200*                                                                *
001300*   Batch driver for the quarterly ratio-analysis run.  Loads    *
001400*   one company's merged balance sheet / income statement /     *
001500*   cash-flow statement plus its stock-quote beta, calls the     *
001600*   liquidity, solvency, efficiency and WACC calculators, and    *
001700*   prints the three-family ratio report.                        *
001800*                                                                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. FRBATCH1.
002200 AUTHOR. R T MASON.
002300 INSTALLATION. MERIDIAN FINANCIAL SYSTEMS GROUP.
002400 DATE-WRITTEN. 1991-04-08.
002500 DATE-COMPILED.
002600 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
002700******************************************************************
002800* CHANGE LOG                                                     *
002900*  1991-04-08 RTM  ORIGINAL PROGRAM FOR REQ FR-0098               *
003000*  1991-04-22 RTM  ADDED SOLVENCY FAMILY CALL                    *
003100*  1991-05-03 RTM  ADDED LIQUIDITY FAMILY CALL                   *
003200*  1992-01-14 DKP  CORRECTED COLUMN HEADING DATE FORMAT          *
003300*  1993-11-15 RTM  ADDED EFFICIENCY FAMILY CALL PER REQ FR-0114  *
003400*  1994-06-30 DKP  WIDENED FR-MAX-YEARS FROM 6 TO 10              *
003500*  1996-02-02 JDK  ADDED WACC CALL AND FOURTH REPORT SECTION     *
003600*  1998-09-21 JDK  REWROTE REPORT WRITER TO BE TABLE-DRIVEN      *
003610*                  OVER THE FR-CMAREA ARRAY VIEWS - REQ FR-0207 *
003620*  1998-11-02 JDK  Y2K: FS-DATE-YYYY NOW CARRIES ALL 4 DIGITS    *
003630*  1999-03-15 JDK  Y2K: CONFIRMED FS-DATE-YYYY ROUND-TRIPS       *
003640*                  THROUGH CENTURY BOUNDARY IN ARRAY REDEFINES  *
003650*  2000-01-10 JDK  Y2K: POST-ROLLOVER VERIFICATION RUN - CLEAN   *
003660*  2001-05-22 MWT  ADDED FS-FILE-STATUS DISPLAY TO ABORT PATH    *
003670*                  PER REQ FR-0301                              *
003680*  2003-08-14 MWT  CORRECTED SOLVENCY SECTION HEADING SPACING    *
003690*  2005-02-28 SLP  WIDENED WS-RUN-TIME DISPLAY FOR OPS LOG       *
003700*                  REQ FR-0412                                  *
003710*  2008-07-11 SLP  FR-0460: CORRECTED YEAR-COUNT BOUNDARY TEST   *
003720*                  IN 2000-LOAD-STATEMENTS - LOOP WAS ALLOWING  *
003730*                  AN 11TH RECORD TO BE MOVED INTO THE 10-ENTRY *
003740*                  FR-YEAR-TABLE BEFORE THE COUNT TEST TRIPPED  *
003750*  2011-02-14 TRB  FR-0471: REPORT WAS CLAMPED TO WS-CTE-06 (6)  *
003760*                  YEAR COLUMNS, DROPPING YEARS 7-10 OFF THE    *
003770*                  PRINTED TABLES FOR ANY COMPANY WITH MORE     *
003780*                  THAN 6 YEARS ON FILE - WIDENED WS-HD-COL,    *
003790*                  WS-DL-COL AND WS-WC-COL TO 8 (RENAMED THE    *
003795*                  CLAMP CONSTANT WS-CTE-08) - STILL FITS THE   *
003796*                  132-CHAR RPTFILE RECORD                      *
003800******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600******************************************************************
004700*    INPUT - MERGED FINANCIAL STATEMENT FILE                    *
004800******************************************************************
004900     SELECT FINSTMT-FILE ASSIGN TO FINSTMT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS FS-FINSTMT.
005300******************************************************************
005400*    INPUT - STOCK QUOTE FILE (BETA, SINGLE RECORD)              *
005500******************************************************************
005600     SELECT STOCKQTE-FILE ASSIGN TO STOCKQTE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS FS-STOCKQTE.
006000******************************************************************
006100*    OUTPUT - RATIO ANALYSIS REPORT                               *
006200******************************************************************
006300     SELECT RPTFILE-FILE ASSIGN TO RPTFILE
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS FS-RPTFILE.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000******************************************************************
007100*    FD  FINSTMT-FILE                                            *
007200******************************************************************
007300 FD  FINSTMT-FILE
007400     RECORDING MODE IS F
007500     LABEL RECORDS STANDARD
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORD CONTAINS 170 CHARACTERS
007800     DATA RECORD IS FR-STMT-RECORD.
007900     COPY FRSTMT.
008000******************************************************************
008100*    FD  STOCKQTE-FILE                                           *
008200******************************************************************
008300 FD  STOCKQTE-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS STANDARD
008600     BLOCK CONTAINS 0 RECORDS
008700     RECORD CONTAINS 7 CHARACTERS
008800     DATA RECORD IS FR-QUOTE-RECORD.
008900     COPY FRQUOTE.
009000******************************************************************
009100*    FD  RPTFILE-FILE                                            *
009200******************************************************************
009300 FD  RPTFILE-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS STANDARD
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORD CONTAINS 132 CHARACTERS
009800     DATA RECORD IS FR-RPT-RECORD.
009900 01  FR-RPT-RECORD                    PIC X(132).
010000*
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300* Common defintions                                              *
010400******************************************************************
010500 01  WS-HEADER.
010600     03 WS-EYECATCHER             PIC X(16)
010700                                   VALUE 'FRBATCH1------WS'.
010800     03 WS-RUN-DATE                PIC X(10) VALUE SPACES.
010900     03 WS-RUN-TIME                PIC X(08) VALUE SPACES.
010950     03 FILLER                     PIC X(06) VALUE SPACES.
011000*
011100 01  FS-FILE-STATUS.
011200     05  FS-FINSTMT                PIC X(02) VALUE SPACES.
011300         88  FINSTMT-OK                       VALUE '00'.
011400     05  FS-STOCKQTE                PIC X(02) VALUE SPACES.
011500         88  STOCKQTE-OK                       VALUE '00'.
011600     05  FS-RPTFILE                 PIC X(02) VALUE SPACES.
011700         88  RPTFILE-OK                        VALUE '00'.
011750     05  FILLER                     PIC X(04).
011800*
011900 01  WS-SWITCHES.
012000     05  WS-EOF-FINSTMT             PIC X(01) VALUE ' '.
012100         88  END-OF-FINSTMT                    VALUE 'Y'.
012200     05  WS-EOF-STOCKQTE            PIC X(01) VALUE ' '.
012300         88  END-OF-STOCKQTE                   VALUE 'Y'.
012400*
012500 77  WS-CTE-01                      PIC S9(4) COMP VALUE +1.
012600 77  WS-CTE-08                      PIC S9(4) COMP VALUE +8.
012700*
012800******************************************************************
012900* Financial data store / ratio results - shared with subprograms *
013000******************************************************************
013100 01  FR-CMAREA.
013200     COPY FRCMAREA.
013300*
013400******************************************************************
013500* Report layout working storage                                  *
013600******************************************************************
013700 01  WS-PRINT-COLS                 PIC S9(4) COMP VALUE ZERO.
013800 01  WS-YEAR-SUB                   PIC S9(4) COMP VALUE ZERO.
013900 01  WS-ROW-SUB                    PIC S9(4) COMP VALUE ZERO.
014000*
014100 01  WS-LQ-ROW-NAMES.
014200     05  FILLER  PIC X(34) VALUE 'Cash Ratio'.
014300     05  FILLER  PIC X(34) VALUE 'Quick Ratio'.
014400     05  FILLER  PIC X(34) VALUE 'Current Ratio'.
014500     05  FILLER  PIC X(34) VALUE 'Cash To Working Capital Ratio'.
014600     05  FILLER  PIC X(34) VALUE 'Inventory To Working Cap Ratio'.
014700     05  FILLER  PIC X(34) VALUE 'Sales To Working Capital Ratio'.
014800     05  FILLER  PIC X(34) VALUE 'Sales To Current Assets Ratio'.
014900 01  WS-LQ-ROW-NAMES-R REDEFINES WS-LQ-ROW-NAMES.
015000     05  WS-LQ-ROW-NAME OCCURS 7 TIMES PIC X(34).
015100*
015200 01  WS-SV-ROW-NAMES.
015300     05  FILLER  PIC X(34) VALUE 'Debt Ratio'.
015400     05  FILLER  PIC X(34) VALUE 'Equity Ratio'.
015500     05  FILLER  PIC X(34) VALUE 'Debt To Equity Ratio'.
015600     05  FILLER  PIC X(34) VALUE 'Debt To Income Ratio'.
015700     05  FILLER  PIC X(34) VALUE 'Debt Service Coverage Ratio'.
015800     05  FILLER  PIC X(34) VALUE 'Cash Flow To Debt Ratio'.
015900     05  FILLER  PIC X(34) VALUE 'Working Capital To Debt Ratio'.
016000     05  FILLER  PIC X(34) VALUE 'Times Interest Earned'.
016100 01  WS-SV-ROW-NAMES-R REDEFINES WS-SV-ROW-NAMES.
016200     05  WS-SV-ROW-NAME OCCURS 8 TIMES PIC X(34).
016300*
016400 01  WS-EF-ROW-NAMES.
016500     05  FILLER  PIC X(34) VALUE 'Asset Turnover Ratio'.
016600     05  FILLER  PIC X(34) VALUE 'Inventory Turnover Ratio'.
016700     05  FILLER  PIC X(34) VALUE
016800                         'Accounts Receivable Turnover Ratio'.
016900 01  WS-EF-ROW-NAMES-R REDEFINES WS-EF-ROW-NAMES.
017000     05  WS-EF-ROW-NAME OCCURS 3 TIMES PIC X(34).
017100*
017200 01  WS-SECTION-LINE.
017300     05  FILLER           PIC X(20) VALUE SPACES.
017400     05  FILLER           PIC X(40) VALUE SPACES.
017500     05  FILLER           PIC X(72) VALUE SPACES.
017550 01  WS-CURRENT-SECTION-TITLE
017560                          PIC X(40) VALUE SPACES.
017650*
017660 01  WS-HEADING-LINE.
017800     05  FILLER           PIC X(01) VALUE SPACE.
017900     05  WS-HD-NAME       PIC X(34) VALUE SPACES.
018000     05  WS-HD-COL OCCURS 8 TIMES.
018100         10  FILLER       PIC X(01) VALUE SPACE.
018200         10  WS-HD-DATE   PIC X(10) VALUE SPACES.
018300     05  FILLER           PIC X(09) VALUE SPACES.
018400*
018500 01  WS-DETAIL-LINE.
018600     05  FILLER           PIC X(01) VALUE SPACE.
018700     05  WS-DL-NAME       PIC X(34) VALUE SPACES.
018800     05  WS-DL-COL OCCURS 8 TIMES.
018900         10  FILLER       PIC X(01) VALUE SPACE.
019000         10  WS-DL-VALUE  PIC -(5)9.999.
019100     05  FILLER           PIC X(09) VALUE SPACES.
019200*
019300 01  WS-WC-LINE.
019400     05  FILLER           PIC X(01) VALUE SPACE.
019500     05  WS-WC-NAME       PIC X(34) VALUE 'Working Capital'.
019600     05  WS-WC-COL OCCURS 8 TIMES.
019800         10  WS-WC-VALUE  PIC -(11)9.
019900     05  FILLER           PIC X(01) VALUE SPACES.
020000*
020100 01  WS-WACC-LINE.
020200     05  FILLER           PIC X(01) VALUE SPACE.
020300     05  FILLER           PIC X(40)
020400                          VALUE 'Weighted Average Cost of Capital (WACC)'.
020500     05  FILLER           PIC X(02) VALUE SPACES.
020600     05  WS-WACC-VALUE    PIC -9.99999.
020700     05  FILLER           PIC X(81) VALUE SPACES.
020800*
020900 PROCEDURE DIVISION.
021000******************************************************************
021100 0001-MAIN.
021200     PERFORM 1000-INITIALIZATION
021300        THRU 1000-EXIT
021400*
021500     PERFORM 2000-LOAD-STATEMENTS
021600        THRU 2000-EXIT
021700*
021800     PERFORM 2500-LOAD-STOCK-QUOTE
021900        THRU 2500-EXIT
022000*
022100     PERFORM 3000-CALL-CALCULATORS
022200        THRU 3000-EXIT
022300*
022400     PERFORM 5000-WRITE-REPORT
022500        THRU 5000-EXIT
022600*
022700     PERFORM 9000-END-PARA
022800        THRU 9000-EXIT
022900*
023000     STOP RUN.
023100 0001-MAIN-EXIT.
023200     EXIT.
023300******************************************************************
023400 1000-INITIALIZATION.
023500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
023600     ACCEPT WS-RUN-TIME FROM TIME
023700     INITIALIZE WS-SWITCHES
023800     MOVE ZERO TO FR-YEAR-COUNT
023900     OPEN INPUT  FINSTMT-FILE
024000     IF NOT FINSTMT-OK
024100        DISPLAY '1000-INITIALIZATION: BAD OPEN FINSTMT '
024200                FS-FINSTMT
024300        PERFORM 9900-ABORT-RUN
024400     END-IF
024500     OPEN INPUT  STOCKQTE-FILE
024600     IF NOT STOCKQTE-OK
024700        DISPLAY '1000-INITIALIZATION: BAD OPEN STOCKQTE '
024800                FS-STOCKQTE
024900        PERFORM 9900-ABORT-RUN
025000     END-IF
025100     OPEN OUTPUT RPTFILE-FILE
025200     IF NOT RPTFILE-OK
025300        DISPLAY '1000-INITIALIZATION: BAD OPEN RPTFILE '
025400                FS-RPTFILE
025500        PERFORM 9900-ABORT-RUN
025600     END-IF
025700     .
025800 1000-EXIT.
025900     EXIT.
026000******************************************************************
026100* LOAD THE FINANCIAL DATA STORE - ONE TABLE ENTRY PER FISCAL YEAR*
026150* 2008-07-11 SLP FR-0460: TEST MUST BE >= NOT > - FR-YEAR-TABLE  *
026170*                IS ONLY OCCURS 10, SAME AS FR-MAX-YEARS         *
026200******************************************************************
026300 2000-LOAD-STATEMENTS.
026400     PERFORM 2010-READ-FINSTMT
026500        THRU 2010-EXIT
026600     PERFORM 2020-MOVE-TO-TABLE
026700        THRU 2020-EXIT
026800        UNTIL END-OF-FINSTMT
026900           OR FR-YEAR-COUNT IS GREATER THAN OR EQUAL TO
026950                                           FR-MAX-YEARS
027000     .
027100 2000-EXIT.
027200     EXIT.
027300*
027400 2010-READ-FINSTMT.
027500     READ FINSTMT-FILE
027600          AT END SET END-OF-FINSTMT TO TRUE
027700     END-READ
027800     IF NOT FINSTMT-OK AND NOT END-OF-FINSTMT
027900        DISPLAY '2010-READ-FINSTMT: BAD READ ' FS-FINSTMT
028000        PERFORM 9900-ABORT-RUN
028100     END-IF
028200     .
028300 2010-EXIT.
028400     EXIT.
028500*
028600 2020-MOVE-TO-TABLE.
028700     ADD WS-CTE-01 TO FR-YEAR-COUNT
028800     SET FR-YEAR-IDX TO FR-YEAR-COUNT
028810     MOVE FS-DATE OF FR-STMT-RECORD TO
028815                 FS-DATE OF FR-YEAR-TABLE(FR-YEAR-IDX)
028820     MOVE FS-CCE OF FR-STMT-RECORD TO
028825                 FS-CCE OF FR-YEAR-TABLE(FR-YEAR-IDX)
028830     MOVE FS-SHORT-TERM-INV OF FR-STMT-RECORD TO
028840                 FS-SHORT-TERM-INV OF FR-YEAR-TABLE(FR-YEAR-IDX)
028850     MOVE FS-NET-RECEIVABLES OF FR-STMT-RECORD TO
028860                 FS-NET-RECEIVABLES OF FR-YEAR-TABLE(FR-YEAR-IDX)
028870     MOVE FS-INVENTORY OF FR-STMT-RECORD TO
028875                 FS-INVENTORY OF FR-YEAR-TABLE(FR-YEAR-IDX)
028880     MOVE FS-CURR-ASSETS OF FR-STMT-RECORD TO
028890                 FS-CURR-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)
028900     MOVE FS-CURR-LIABILITIES OF FR-STMT-RECORD TO
028910                 FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
028920     MOVE FS-TOTAL-ASSETS OF FR-STMT-RECORD TO
028930                 FS-TOTAL-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)
028940     MOVE FS-TOTAL-LIABILITIES OF FR-STMT-RECORD TO
028950                 FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
028960     MOVE FS-TOTAL-EQUITY OF FR-STMT-RECORD TO
028970                 FS-TOTAL-EQUITY OF FR-YEAR-TABLE(FR-YEAR-IDX)
028980     MOVE FS-TOTAL-REVENUE OF FR-STMT-RECORD TO
028990                 FS-TOTAL-REVENUE OF FR-YEAR-TABLE(FR-YEAR-IDX)
029000     MOVE FS-GROSS-PROFIT OF FR-STMT-RECORD TO
029010                 FS-GROSS-PROFIT OF FR-YEAR-TABLE(FR-YEAR-IDX)
029020     MOVE FS-OPERATING-INCOME OF FR-STMT-RECORD TO
029030                 FS-OPERATING-INCOME OF FR-YEAR-TABLE(FR-YEAR-IDX)
029040     MOVE FS-INTEREST-EXPENSE OF FR-STMT-RECORD TO
029050                 FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
029060     MOVE FS-EBIT OF FR-STMT-RECORD TO
029065                 FS-EBIT OF FR-YEAR-TABLE(FR-YEAR-IDX)
029070     MOVE FS-COST-OF-REVENUE OF FR-STMT-RECORD TO
029080                 FS-COST-OF-REVENUE OF FR-YEAR-TABLE(FR-YEAR-IDX)
029090     MOVE FS-OPERATING-CASH-FLOW OF FR-STMT-RECORD TO
029095           FS-OPERATING-CASH-FLOW OF FR-YEAR-TABLE(FR-YEAR-IDX)
029100     PERFORM 2010-READ-FINSTMT
029110        THRU 2010-EXIT
029200     .
029300 2020-EXIT.
029400     EXIT.
029500******************************************************************
029600* LOAD THE SINGLE-RECORD STOCK QUOTE FILE (BETA)                 *
029700******************************************************************
029800 2500-LOAD-STOCK-QUOTE.
029900     READ STOCKQTE-FILE
030000          AT END SET END-OF-STOCKQTE TO TRUE
030100     END-READ
030200     IF NOT STOCKQTE-OK AND NOT END-OF-STOCKQTE
030300        DISPLAY '2500-LOAD-STOCK-QUOTE: BAD READ ' FS-STOCKQTE
030400        PERFORM 9900-ABORT-RUN
030500     END-IF
030600     IF NOT END-OF-STOCKQTE
030700        MOVE SQ-BETA TO FR-BETA
030800     END-IF
030900     .
031000 2500-EXIT.
031100     EXIT.
031200******************************************************************
031300* CALL THE RATIO-FAMILY CALCULATOR SUBPROGRAMS                   *
031400******************************************************************
031500 3000-CALL-CALCULATORS.
031600     CALL 'FRLIQ001' USING FR-CMAREA
031700     CALL 'FRSOL001' USING FR-CMAREA
031800     CALL 'FREFF001' USING FR-CMAREA
031900     CALL 'FRWACC01' USING FR-CMAREA
032000     .
032100 3000-EXIT.
032200     EXIT.
032300******************************************************************
032400* WRITE THE RATIO REPORT - LIQUIDITY / SOLVENCY / EFFICIENCY /   *
032500* WACC, IN THAT ORDER                                            *
032600******************************************************************
032700 5000-WRITE-REPORT.
032800     IF FR-YEAR-COUNT IS GREATER THAN WS-CTE-08
032900        MOVE WS-CTE-08 TO WS-PRINT-COLS
033000     ELSE
033100        MOVE FR-YEAR-COUNT TO WS-PRINT-COLS
033200     END-IF
033300*
033400     MOVE 'LIQUIDITY RATIOS' TO WS-CURRENT-SECTION-TITLE
033500     PERFORM 5050-WRITE-SECTION-HEADING
033600        THRU 5050-EXIT
033700     PERFORM 5060-WRITE-COLUMN-HEADING
033800        THRU 5060-EXIT
033900     PERFORM 5100-WRITE-LIQUIDITY-SECT
034000        THRU 5100-EXIT
034100*
034200     MOVE 'SOLVENCY RATIOS' TO WS-CURRENT-SECTION-TITLE
034300     PERFORM 5050-WRITE-SECTION-HEADING
034400        THRU 5050-EXIT
034500     PERFORM 5060-WRITE-COLUMN-HEADING
034600        THRU 5060-EXIT
034700     PERFORM 5200-WRITE-SOLVENCY-SECT
034800        THRU 5200-EXIT
034900*
035000     MOVE 'EFFICIENCY RATIOS' TO WS-CURRENT-SECTION-TITLE
035100     PERFORM 5050-WRITE-SECTION-HEADING
035200        THRU 5050-EXIT
035300     PERFORM 5060-WRITE-COLUMN-HEADING
035400        THRU 5060-EXIT
035500     PERFORM 5300-WRITE-EFFICIENCY-SECT
035600        THRU 5300-EXIT
035700*
035800     PERFORM 5400-WRITE-WACC-SECT
035900        THRU 5400-EXIT
036000     .
036100 5000-EXIT.
036200     EXIT.
036300*
036400 5050-WRITE-SECTION-HEADING.
036500     MOVE SPACES TO WS-SECTION-LINE
036600     MOVE WS-CURRENT-SECTION-TITLE TO WS-SECTION-LINE(21:40)
036700     MOVE WS-SECTION-LINE TO FR-RPT-RECORD
036800     WRITE FR-RPT-RECORD
036900     MOVE SPACES TO FR-RPT-RECORD
037000     WRITE FR-RPT-RECORD
037100     .
037200 5050-EXIT.
037300     EXIT.
037400*
037500 5060-WRITE-COLUMN-HEADING.
037600     MOVE SPACES TO WS-HEADING-LINE
037650     MOVE WS-CTE-01 TO WS-YEAR-SUB
037700     PERFORM 5065-BUILD-COLUMN-HEAD
037750        THRU 5065-EXIT
037800        UNTIL WS-YEAR-SUB IS GREATER THAN WS-PRINT-COLS
038300     MOVE WS-HEADING-LINE TO FR-RPT-RECORD
038400     WRITE FR-RPT-RECORD
038500     .
038600 5060-EXIT.
038700     EXIT.
038710*
038720 5065-BUILD-COLUMN-HEAD.
038730     SET FR-YEAR-IDX TO WS-YEAR-SUB
038740     MOVE FS-DATE OF FR-YEAR-TABLE(FR-YEAR-IDX)
038750                 TO WS-HD-DATE(WS-YEAR-SUB)
038760     ADD WS-CTE-01 TO WS-YEAR-SUB
038770     .
038780 5065-EXIT.
038790     EXIT.
038800******************************************************************
038900* LIQUIDITY SECTION - CASH, QUICK, CURRENT, WC, THEN THE 4       *
039000* ARRAY-DRIVEN RATIOS THAT FOLLOW WORKING CAPITAL IN RULE ORDER  *
039100******************************************************************
039200 5100-WRITE-LIQUIDITY-SECT.
039300     SET FR-LQ-IDX TO 1
039400     PERFORM 5110-WRITE-LQ-ROW THRU 5110-EXIT
039500     SET FR-LQ-IDX TO 2
039600     PERFORM 5110-WRITE-LQ-ROW THRU 5110-EXIT
039700     SET FR-LQ-IDX TO 3
039800     PERFORM 5110-WRITE-LQ-ROW THRU 5110-EXIT
039900     PERFORM 5120-WRITE-WC-ROW THRU 5120-EXIT
040000     SET FR-LQ-IDX TO 4
040100     PERFORM 5110-WRITE-LQ-ROW THRU 5110-EXIT
040200     SET FR-LQ-IDX TO 5
040300     PERFORM 5110-WRITE-LQ-ROW THRU 5110-EXIT
040400     SET FR-LQ-IDX TO 6
040500     PERFORM 5110-WRITE-LQ-ROW THRU 5110-EXIT
040600     SET FR-LQ-IDX TO 7
040700     PERFORM 5110-WRITE-LQ-ROW THRU 5110-EXIT
040800     .
040900 5100-EXIT.
041000     EXIT.
041100*
041200 5110-WRITE-LQ-ROW.
041300     MOVE SPACES TO WS-DETAIL-LINE
041400     SET WS-ROW-SUB TO FR-LQ-IDX
041500     MOVE WS-LQ-ROW-NAME(WS-ROW-SUB) TO WS-DL-NAME
041550     MOVE WS-CTE-01 TO WS-YEAR-SUB
041600     PERFORM 5115-BUILD-LQ-CELL
041650        THRU 5115-EXIT
041700        UNTIL WS-YEAR-SUB IS GREATER THAN WS-PRINT-COLS
042600     MOVE WS-DETAIL-LINE TO FR-RPT-RECORD
042700     WRITE FR-RPT-RECORD
042800     .
042900 5110-EXIT.
043000     EXIT.
043050*
043060 5115-BUILD-LQ-CELL.
043070     SET FR-YEAR-IDX TO WS-YEAR-SUB
043080     IF FR-LQ-ARR-VALUE-OK(FR-YEAR-IDX, FR-LQ-IDX)
043090        MOVE FR-LQ-ARR-VALUE(FR-YEAR-IDX, FR-LQ-IDX)
043095                     TO WS-DL-VALUE(WS-YEAR-SUB)
043096     ELSE
043097        MOVE SPACES TO WS-DL-VALUE(WS-YEAR-SUB)
043098     END-IF
043099     ADD WS-CTE-01 TO WS-YEAR-SUB
043100     .
043150 5115-EXIT.
043160     EXIT.
043170*
043200 5120-WRITE-WC-ROW.
043300     MOVE SPACES TO WS-WC-LINE
043400     MOVE 'Working Capital' TO WS-WC-NAME
043450     MOVE WS-CTE-01 TO WS-YEAR-SUB
043500     PERFORM 5125-BUILD-WC-CELL
043550        THRU 5125-EXIT
043600        UNTIL WS-YEAR-SUB IS GREATER THAN WS-PRINT-COLS
044500     MOVE WS-WC-LINE TO FR-RPT-RECORD
044600     WRITE FR-RPT-RECORD
044700     .
044800 5120-EXIT.
044900     EXIT.
044910*
044920 5125-BUILD-WC-CELL.
044930     SET FR-YEAR-IDX TO WS-YEAR-SUB
044940     IF FR-LQ-WC-OK(FR-YEAR-IDX)
044950        MOVE FR-LQ-WORKING-CAPITAL(FR-YEAR-IDX)
044960                     TO WS-WC-VALUE(WS-YEAR-SUB)
044970     ELSE
044980        MOVE SPACES TO WS-WC-VALUE(WS-YEAR-SUB)
044990     END-IF
044995     ADD WS-CTE-01 TO WS-YEAR-SUB
044998     .
044999 5125-EXIT.
045000     EXIT.
045010******************************************************************
045100* SOLVENCY SECTION - ALL 8 RATIOS ARE UNIFORM, ARRAY-DRIVEN      *
045200******************************************************************
045300 5200-WRITE-SOLVENCY-SECT.
045350     SET FR-SV-IDX TO 1
045400     PERFORM 5210-WRITE-SV-ROW
045450        THRU 5210-EXIT
045500        UNTIL FR-SV-IDX IS GREATER THAN 8
047200     .
047300 5200-EXIT.
047400     EXIT.
047410*
047420 5210-WRITE-SV-ROW.
047430     MOVE SPACES TO WS-DETAIL-LINE
047440     SET WS-ROW-SUB TO FR-SV-IDX
047450     MOVE WS-SV-ROW-NAME(WS-ROW-SUB) TO WS-DL-NAME
047460     MOVE WS-CTE-01 TO WS-YEAR-SUB
047470     PERFORM 5220-BUILD-SV-CELL
047480        THRU 5220-EXIT
047490        UNTIL WS-YEAR-SUB IS GREATER THAN WS-PRINT-COLS
047500     MOVE WS-DETAIL-LINE TO FR-RPT-RECORD
047510     WRITE FR-RPT-RECORD
047520     SET FR-SV-IDX UP BY WS-CTE-01
047530     .
047540 5210-EXIT.
047550     EXIT.
047560*
047570 5220-BUILD-SV-CELL.
047580     SET FR-YEAR-IDX TO WS-YEAR-SUB
047590     IF FR-SV-ARR-VALUE-OK(FR-YEAR-IDX, FR-SV-IDX)
047600        MOVE FR-SV-ARR-VALUE(FR-YEAR-IDX, FR-SV-IDX)
047610                     TO WS-DL-VALUE(WS-YEAR-SUB)
047620     ELSE
047630        MOVE SPACES TO WS-DL-VALUE(WS-YEAR-SUB)
047640     END-IF
047650     ADD WS-CTE-01 TO WS-YEAR-SUB
047660     .
047670 5220-EXIT.
047680     EXIT.
047690******************************************************************
047700* EFFICIENCY SECTION - ALL 3 RATIOS ARE UNIFORM, ARRAY-DRIVEN    *
047710* (OLDEST YEAR NEVER HAS ITS SWITCH SET - PRINTS BLANK)          *
047720******************************************************************
047730 5300-WRITE-EFFICIENCY-SECT.
047740     SET FR-EF-IDX TO 1
047750     PERFORM 5310-WRITE-EF-ROW
047760        THRU 5310-EXIT
047770        UNTIL FR-EF-IDX IS GREATER THAN 3
049800     .
049900 5300-EXIT.
050000     EXIT.
050010*
050020 5310-WRITE-EF-ROW.
050030     MOVE SPACES TO WS-DETAIL-LINE
050040     SET WS-ROW-SUB TO FR-EF-IDX
050050     MOVE WS-EF-ROW-NAME(WS-ROW-SUB) TO WS-DL-NAME
050060     MOVE WS-CTE-01 TO WS-YEAR-SUB
050070     PERFORM 5320-BUILD-EF-CELL
050080        THRU 5320-EXIT
050090        UNTIL WS-YEAR-SUB IS GREATER THAN WS-PRINT-COLS
050100     MOVE WS-DETAIL-LINE TO FR-RPT-RECORD
050110     WRITE FR-RPT-RECORD
050120     SET FR-EF-IDX UP BY WS-CTE-01
050130     .
050140 5310-EXIT.
050150     EXIT.
050160*
050170 5320-BUILD-EF-CELL.
050180     SET FR-YEAR-IDX TO WS-YEAR-SUB
050190     IF FR-EF-ARR-VALUE-OK(FR-YEAR-IDX, FR-EF-IDX)
050200        MOVE FR-EF-ARR-VALUE(FR-YEAR-IDX, FR-EF-IDX)
050210                     TO WS-DL-VALUE(WS-YEAR-SUB)
050220     ELSE
050230        MOVE SPACES TO WS-DL-VALUE(WS-YEAR-SUB)
050240     END-IF
050250     ADD WS-CTE-01 TO WS-YEAR-SUB
050260     .
050270 5320-EXIT.
050280     EXIT.
050290******************************************************************
050300* WACC SECTION - ONE LINE, MOST RECENT YEAR ONLY                 *
050310******************************************************************
050320 5400-WRITE-WACC-SECT.
050500     MOVE 'COST OF CAPITAL' TO WS-CURRENT-SECTION-TITLE
050600     PERFORM 5050-WRITE-SECTION-HEADING
050700        THRU 5050-EXIT
050800     MOVE SPACES TO WS-WACC-LINE
050900     MOVE 'Weighted Average Cost of Capital (WACC)'
051000                              TO WS-WACC-LINE(2:40)
051100     IF FR-WACC-OK
051200        MOVE FR-WACC-RESULT TO WS-WACC-VALUE
051300        MOVE WS-WACC-VALUE TO WS-WACC-LINE(43:8)
051400     END-IF
051500     MOVE WS-WACC-LINE TO FR-RPT-RECORD
051600     WRITE FR-RPT-RECORD
051700     .
051800 5400-EXIT.
051900     EXIT.
052000******************************************************************
052100 9000-END-PARA.
052200     CLOSE FINSTMT-FILE
052300     CLOSE STOCKQTE-FILE
052400     CLOSE RPTFILE-FILE
052500     .
052600 9000-EXIT.
052700     EXIT.
052800*
052900 9900-ABORT-RUN.
053000     DISPLAY 'FRBATCH1: RUN TERMINATED ABNORMALLY'
053100     CLOSE FINSTMT-FILE
053200     CLOSE STOCKQTE-FILE
053300     CLOSE RPTFILE-FILE
053400     STOP RUN.
053500 9900-EXIT.
053600     EXIT.
