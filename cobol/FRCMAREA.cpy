000100******************************************************************
000200* FINANCIAL RATIO SYSTEM                                         *
000300*        COPY(FRCMAREA)                                          *
000400*        SHARED PARAMETER AREA PASSED BY REFERENCE ON EVERY      *
000500*        CALL BETWEEN FRBATCH1 AND THE RATIO-FAMILY SUBPROGRAMS  *
000600*        (THE BATCH EQUIVALENT OF A CICS COMMAREA)               *
000700*                                                                *
000800*        HOLDS THE IN-MEMORY "FINANCIAL DATA STORE" - ONE ENTRY  *
000900*        PER FISCAL YEAR, MOST RECENT YEAR FIRST - PLUS EVERY    *
001000*        RATIO RESULT COMPUTED AGAINST IT.  EACH RATIO FAMILY    *
001100*        ALSO CARRIES A REDEFINED ARRAY VIEW SO FRBATCH1 CAN     *
001200*        WALK THE FAMILY WITH ONE TABLE-DRIVEN REPORT PARAGRAPH  *
001300*        INSTEAD OF ONE PARAGRAPH PER RATIO.                     *
001400*                                                                *
001500* MAINTENANCE                                                    *
001600*  1991-04-08 RTM  ORIGINAL COPY MEMBER                          *
001700*  1993-11-15 RTM  ADDED EFFICIENCY RATIO GROUP FOR REQ FR-0114  *
001800*  1996-02-02 JDK  ADDED FR-WACC-RESULT AND ITS SWITCH           *
001820*  1998-09-21 JDK  ADDED ARRAY-VIEW REDEFINES FOR RPT REWRITE    *
001840*  1998-11-30 JDK  Y2K: FS-DATE WIDENED TO CARRY A 4-DIGIT YEAR  *
001860*  1999-04-05 JDK  Y2K: RE-RAN FULL REGRESSION AGAINST FY2000    *
001870*                  SAMPLE DATA IN ALL FOUR CALLING PROGRAMS      *
001880*  2001-05-22 MWT  NO CHANGE - REVIEWED LAYOUT WITH FRBATCH1     *
001890*                  REQ FR-0301                                  *
001900*  2004-10-19 SLP  CONFIRMED FR-LQ-WC-ENTRY FILLER STILL ALIGNS  *
001910*                  THE RATIO7 ARRAY-VIEW REDEFINES AFTER AUDIT   *
001920*                  FINDING 04-033                               *
001940*  2009-09-17 TRB  WIDENED TRAILING FILLER - FR-0460 YEAR-TABLE  *
001960*                  BOUNDARY FIX IN FRBATCH1 NEEDED NO LAYOUT     *
001980*                  CHANGE HERE, NOTED FOR THE RECORD             *
002000******************************************************************
002100 01  FR-CMAREA.
002200******************************************************************
002300*    CONTROL FIELDS                                              *
002400******************************************************************
002500     05  FR-YEAR-COUNT            PIC S9(4)  COMP.
002600     05  FR-MAX-YEARS             PIC S9(4)  COMP VALUE +10.
002700     05  FR-BETA                  PIC S9(3)V9(3).
002800     05  FR-WACC-RESULT           PIC S9(1)V9(5).
002900     05  FR-WACC-RESULT-SW        PIC X      VALUE 'N'.
003000         88  FR-WACC-OK                      VALUE 'Y'.
003100     05  FILLER                   PIC X(08).
003200******************************************************************
003300*    FINANCIAL DATA STORE - ONE ENTRY PER FISCAL YEAR             *
003400******************************************************************
003500     05  FR-YEAR-TABLE OCCURS 10 TIMES INDEXED BY FR-YEAR-IDX.
003600******************************************************************
003700*        SOURCE FIELDS - MOVED IN FROM FR-STMT-RECORD AS READ    *
003800******************************************************************
003900         10  FS-DATE              PIC X(10).
004000         10  FS-DATE-R REDEFINES FS-DATE.
004100             15  FS-DATE-MM       PIC X(02).
004200             15  FILLER           PIC X(01).
004300             15  FS-DATE-DD       PIC X(02).
004400             15  FILLER           PIC X(01).
004500             15  FS-DATE-YYYY     PIC X(04).
004600         10  FS-CCE               PIC S9(9).
004700         10  FS-SHORT-TERM-INV    PIC S9(9).
004800         10  FS-NET-RECEIVABLES   PIC S9(9).
004900         10  FS-INVENTORY         PIC S9(9).
005000         10  FS-CURR-ASSETS       PIC S9(9).
005100         10  FS-CURR-LIABILITIES  PIC S9(9).
005200         10  FS-TOTAL-ASSETS      PIC S9(9).
005300         10  FS-TOTAL-LIABILITIES PIC S9(9).
005400         10  FS-TOTAL-EQUITY      PIC S9(9).
005500         10  FS-TOTAL-REVENUE     PIC S9(9).
005600         10  FS-GROSS-PROFIT      PIC S9(9).
005700         10  FS-OPERATING-INCOME  PIC S9(9).
005800         10  FS-INTEREST-EXPENSE  PIC S9(9).
005900         10  FS-EBIT              PIC S9(9).
006000         10  FS-COST-OF-REVENUE   PIC S9(9).
006100         10  FS-OPERATING-CASH-FLOW
006200                                  PIC S9(9).
006300******************************************************************
006400*        LIQUIDITY RATIO RESULTS - SEE FRLIQ001                  *
006500*        WORKING CAPITAL IS KEPT OUT OF THE ARRAY VIEW BECAUSE   *
006600*        IT PRINTS AS A SIGNED INTEGER, NOT A 3-DECIMAL RATIO.   *
006700******************************************************************
006800         10  FR-LQ-GROUP.
006900             15  FR-LQ-RATIO7.
007000                 20  FR-LQ-CASH-RATIO     PIC S9(9)V999.
007100                 20  FR-LQ-CASH-RATIO-SW  PIC X VALUE 'N'.
007200                     88  FR-LQ-CASH-RATIO-OK    VALUE 'Y'.
007300                 20  FR-LQ-QUICK-RATIO    PIC S9(9)V999.
007400                 20  FR-LQ-QUICK-RATIO-SW PIC X VALUE 'N'.
007500                     88  FR-LQ-QUICK-RATIO-OK   VALUE 'Y'.
007600                 20  FR-LQ-CURRENT-RATIO  PIC S9(9)V999.
007700                 20  FR-LQ-CURRENT-RATIO-SW
007800                                          PIC X VALUE 'N'.
007900                     88  FR-LQ-CURRENT-RATIO-OK VALUE 'Y'.
008000                 20  FR-LQ-CASH-TO-WC     PIC S9(9)V999.
008100                 20  FR-LQ-CASH-TO-WC-SW  PIC X VALUE 'N'.
008200                     88  FR-LQ-CASH-TO-WC-OK    VALUE 'Y'.
008300                 20  FR-LQ-INV-TO-WC      PIC S9(9)V999.
008400                 20  FR-LQ-INV-TO-WC-SW   PIC X VALUE 'N'.
008500                     88  FR-LQ-INV-TO-WC-OK     VALUE 'Y'.
008600                 20  FR-LQ-SALES-TO-WC    PIC S9(9)V999.
008700                 20  FR-LQ-SALES-TO-WC-SW PIC X VALUE 'N'.
008800                     88  FR-LQ-SALES-TO-WC-OK   VALUE 'Y'.
008900                 20  FR-LQ-SALES-TO-CA    PIC S9(9)V999.
009000                 20  FR-LQ-SALES-TO-CA-SW PIC X VALUE 'N'.
009100                     88  FR-LQ-SALES-TO-CA-OK   VALUE 'Y'.
009200             15  FR-LQ-WC-ENTRY.
009300                 20  FR-LQ-WORKING-CAPITAL
009400                                          PIC S9(12).
009500                 20  FR-LQ-WC-SW          PIC X VALUE 'N'.
009600                     88  FR-LQ-WC-OK             VALUE 'Y'.
009700             15  FR-LQ-RATIO7-ARR REDEFINES FR-LQ-RATIO7
009800                                  OCCURS 7 TIMES
009900                                  INDEXED BY FR-LQ-IDX.
010000                 20  FR-LQ-ARR-VALUE      PIC S9(9)V999.
010100                 20  FR-LQ-ARR-VALUE-SW   PIC X.
010200                     88  FR-LQ-ARR-VALUE-OK     VALUE 'Y'.
010300******************************************************************
010400*        SOLVENCY RATIO RESULTS - SEE FRSOL001                   *
010500******************************************************************
010600         10  FR-SV-GROUP.
010700             15  FR-SV-RATIO8.
010800                 20  FR-SV-DEBT-RATIO     PIC S9(9)V999.
010900                 20  FR-SV-DEBT-RATIO-SW  PIC X VALUE 'N'.
011000                     88  FR-SV-DEBT-RATIO-OK    VALUE 'Y'.
011100                 20  FR-SV-EQUITY-RATIO   PIC S9(9)V999.
011200                 20  FR-SV-EQUITY-RATIO-SW
011300                                          PIC X VALUE 'N'.
011400                     88  FR-SV-EQUITY-RATIO-OK  VALUE 'Y'.
011500                 20  FR-SV-DEBT-TO-EQUITY PIC S9(9)V999.
011600                 20  FR-SV-DEBT-TO-EQUITY-SW
011700                                          PIC X VALUE 'N'.
011800                     88  FR-SV-DEBT-TO-EQUITY-OK
011900                                                  VALUE 'Y'.
012000                 20  FR-SV-DEBT-TO-INCOME PIC S9(9)V999.
012100                 20  FR-SV-DEBT-TO-INCOME-SW
012200                                          PIC X VALUE 'N'.
012300                     88  FR-SV-DEBT-TO-INCOME-OK
012400                                                  VALUE 'Y'.
012500                 20  FR-SV-DEBT-SVC-COVER PIC S9(9)V999.
012600                 20  FR-SV-DEBT-SVC-COVER-SW
012700                                          PIC X VALUE 'N'.
012800                     88  FR-SV-DEBT-SVC-COVER-OK
012900                                                  VALUE 'Y'.
013000                 20  FR-SV-CASHFLOW-TO-DEBT
013100                                          PIC S9(9)V999.
013200                 20  FR-SV-CASHFLOW-TO-DEBT-SW
013300                                          PIC X VALUE 'N'.
013400                     88  FR-SV-CASHFLOW-TO-DEBT-OK
013500                                                  VALUE 'Y'.
013600                 20  FR-SV-WC-TO-DEBT     PIC S9(9)V999.
013700                 20  FR-SV-WC-TO-DEBT-SW  PIC X VALUE 'N'.
013800                     88  FR-SV-WC-TO-DEBT-OK    VALUE 'Y'.
013900                 20  FR-SV-TIMES-INT-EARNED
014000                                          PIC S9(9)V999.
014100                 20  FR-SV-TIMES-INT-EARNED-SW
014200                                          PIC X VALUE 'N'.
014300                     88  FR-SV-TIMES-INT-EARNED-OK
014400                                                  VALUE 'Y'.
014500             15  FR-SV-RATIO8-ARR REDEFINES FR-SV-RATIO8
014600                                  OCCURS 8 TIMES
014700                                  INDEXED BY FR-SV-IDX.
014800                 20  FR-SV-ARR-VALUE      PIC S9(9)V999.
014900                 20  FR-SV-ARR-VALUE-SW   PIC X.
015000                     88  FR-SV-ARR-VALUE-OK     VALUE 'Y'.
015100******************************************************************
015200*        EFFICIENCY RATIO RESULTS - SEE FREFF001                 *
015300*        UNDEFINED FOR THE OLDEST YEAR - SWITCH STAYS 'N'        *
015400******************************************************************
015500         10  FR-EF-GROUP.
015600             15  FR-EF-RATIO3.
015700                 20  FR-EF-ASSET-TURNOVER
015800                                          PIC S9(9)V999.
015900                 20  FR-EF-ASSET-TURNOVER-SW
016000                                          PIC X VALUE 'N'.
016100                     88  FR-EF-ASSET-TURNOVER-OK
016200                                                  VALUE 'Y'.
016300                 20  FR-EF-INVENTORY-TURNOVER
016400                                          PIC S9(9)V999.
016500                 20  FR-EF-INVENTORY-TURNOVER-SW
016600                                          PIC X VALUE 'N'.
016700                     88  FR-EF-INVENTORY-TURNOVER-OK
016800                                                  VALUE 'Y'.
016900                 20  FR-EF-AR-TURNOVER    PIC S9(9)V999.
017000                 20  FR-EF-AR-TURNOVER-SW PIC X VALUE 'N'.
017100                     88  FR-EF-AR-TURNOVER-OK   VALUE 'Y'.
017200             15  FR-EF-RATIO3-ARR REDEFINES FR-EF-RATIO3
017300                                  OCCURS 3 TIMES
017400                                  INDEXED BY FR-EF-IDX.
017500                 20  FR-EF-ARR-VALUE      PIC S9(9)V999.
017600                 20  FR-EF-ARR-VALUE-SW   PIC X.
017700                     88  FR-EF-ARR-VALUE-OK     VALUE 'Y'.
017800         10  FILLER                       PIC X(10).
017900******************************************************************
018000* END OF FR-CMAREA                                               *
018100******************************************************************
