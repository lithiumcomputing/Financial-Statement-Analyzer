000100******************************************************************
000200*                                                                *
000300* PROPERTY OF MERIDIAN FINANCIAL SYSTEMS GROUP                   *
000400*                                                                *
000500* "RESTRICTED - INTERNAL USE ONLY"                               *
000600*                                                                *
000700* FR12                                                           *
000800*                                                                *
000900* (C) MERIDIAN FINANCIAL SYSTEMS GROUP 1993, 1998                *
001000*                                                                *
001100*                EFFICIENCY RATIO CALCULATOR                     *
001200*                                                                *
001300*   Subprogram CALLed by FRBATCH1.  Computes the three           *
001400*   efficiency ratios (asset turnover, inventory turnover,       *
001500*   accounts receivable turnover) for every fiscal year held     *
001600*   in the FR-CMAREA year table EXCEPT THE OLDEST - EACH RATIO   *
001700*   DIVIDES BY A TWO-YEAR AVERAGE AND THE OLDEST YEAR HAS NO     *
001800*   STILL-OLDER YEAR TO AVERAGE AGAINST.  THAT YEAR'S SWITCHES   *
001900*   ARE LEFT AT THEIR INITIAL 'N' SO THE REPORT PRINTS BLANK.    *
002000*                                                                *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. FREFF001.
002400 AUTHOR. D K PARRISH.
002500 INSTALLATION. MERIDIAN FINANCIAL SYSTEMS GROUP.
002600 DATE-WRITTEN. 1993-11-15.
002700 DATE-COMPILED.
002800 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
002900******************************************************************
003000* CHANGE LOG                                                     *
003100*  1993-11-15 DKP  ORIGINAL PROGRAM FOR REQ FR-0114               *
003200*                  (EFFICIENCY FAMILY)                            *
003300*  1994-02-01 DKP  CORRECTED AVERAGE TO USE PRIOR-YEAR PAIR, NOT  *
003400*                  THE WHOLE YEAR TABLE                          *
003500*  1994-06-30 DKP  WIDENED YEAR LOOP FOR FR-MAX-YEARS = 10        *
003600*  1996-02-02 JDK  NO CHANGE - REVIEWED FOR WACC TIE-IN           *
003700*  1998-09-21 JDK  RESULTS NOW STORED FOR ARRAY-VIEW REDEFINES    *
003800*                  IN FR-CMAREA PER REQ FR-0207                  *
003900*  1998-11-30 JDK  Y2K: CONFIRMED NO 2-DIGIT YEAR ARITHMETIC      *
003950*                  PERFORMED IN THIS MODULE                      *
003960*  1999-04-05 JDK  Y2K: RE-RAN FULL REGRESSION AGAINST FY2000     *
003970*                  SAMPLE DATA - NO FAILURES                     *
003980*  2001-05-22 MWT  NO CHANGE - REVIEWED WITH FRBATCH1 REQ FR-0301 *
003990*  2004-10-19 SLP  CONFIRMED TWO-YEAR AVERAGE STILL SKIPS THE     *
004000*                  OLDEST YEAR AFTER AUDIT FINDING 04-033        *
004010*  2009-09-17 TRB  NO CHANGE - REVIEWED FOR FR-0460 YEAR-TABLE    *
004020*                  BOUNDARY FIX IN FRBATCH1 - THE WS-NEXT-YEAR-  *
004030*                  SUB SUBSCRIPT HERE NEVER EXCEEDS FR-MAX-YEARS  *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000* Common defintions                                              *
005100******************************************************************
005200 01  WS-HEADER.
005300     03 WS-EYECATCHER             PIC X(16)
005400                                   VALUE 'FREFF001------WS'.
005500     03 WS-RUN-DATE                PIC X(10) VALUE SPACES.
005550     03 FILLER                      PIC X(06) VALUE SPACES.
005600*
005700 77  WS-CTE-01                     PIC S9(4) COMP VALUE +1.
005800 77  WS-CTE-02                     PIC S9(4) COMP VALUE +2.
005900 77  WS-CTE-ZERO                   PIC S9(9)V9 COMP VALUE +0.
006000*
006100******************************************************************
006200* Working cells for the current year's two-year-average          *
006300* calculation                                                    *
006400******************************************************************
006500 01  WS-CALC-CELLS.
006600     05  WS-AVG-ASSETS            PIC S9(9)V9 COMP.
006700     05  WS-AVG-INVENTORY         PIC S9(9)V9 COMP.
006800     05  WS-AVG-RECEIVABLES       PIC S9(9)V9 COMP.
006850     05  FILLER                   PIC X(04).
006900*
007000 01  WS-YEAR-SUB                  PIC S9(4)  COMP VALUE ZERO.
007100 01  WS-NEXT-YEAR-SUB             PIC S9(4)  COMP VALUE ZERO.
007200*
007300******************************************************************
007400* Financial data store / ratio results - shared with FRBATCH1    *
007500* (RECEIVED DIRECTLY INTO LINKAGE - NO LOCAL WORKING COPY IS     *
007600* MAINTAINED, THE SAME WAY LGCMAREA IS HANDLED ON THE CICS SIDE) *
007700******************************************************************
007800 LINKAGE SECTION.
007900 01  LK-CMAREA.
008000     COPY FRCMAREA.
008100*
008200 PROCEDURE DIVISION USING LK-CMAREA.
008300******************************************************************
008400 0001-MAIN.
008500     PERFORM 1000-CALC-ALL-YEARS
008600        THRU 1000-EXIT
008700     GOBACK
008800     .
008900 0001-MAIN-EXIT.
009000     EXIT.
009100******************************************************************
009200* DRIVE THE THREE EFFICIENCY CALCULATIONS FOR EVERY YEAR EXCEPT  *
009300* THE OLDEST ONE HELD                                            *
009400******************************************************************
009500 1000-CALC-ALL-YEARS.
009600     MOVE WS-CTE-01 TO WS-YEAR-SUB
009700     PERFORM 1010-CALC-ONE-YEAR
009800        THRU 1010-EXIT
009900        UNTIL WS-YEAR-SUB IS GREATER THAN OR EQUAL TO FR-YEAR-COUNT
010000     .
010100 1000-EXIT.
010200     EXIT.
010300*
010400 1010-CALC-ONE-YEAR.
010500     SET FR-YEAR-IDX TO WS-YEAR-SUB
010600     COMPUTE WS-NEXT-YEAR-SUB = WS-YEAR-SUB + WS-CTE-01
010700     PERFORM 2100-ASSET-TURNOVER     THRU 2100-EXIT
010800     PERFORM 2200-INVENTORY-TURNOVER THRU 2200-EXIT
010900     PERFORM 2300-AR-TURNOVER        THRU 2300-EXIT
011000     ADD WS-CTE-01 TO WS-YEAR-SUB
011100     .
011200 1010-EXIT.
011300     EXIT.
011400******************************************************************
011500* ASSET TURNOVER = TOTAL REVENUE(T) / AVERAGE(TOTAL ASSETS, T)   *
011600******************************************************************
011700 2100-ASSET-TURNOVER.
011800     COMPUTE WS-AVG-ASSETS =
011900         (FS-TOTAL-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX) +
012000          FS-TOTAL-ASSETS OF FR-YEAR-TABLE(WS-NEXT-YEAR-SUB))
012100            / WS-CTE-02
012200     IF WS-AVG-ASSETS = WS-CTE-ZERO
012300        MOVE 'N' TO FR-EF-ASSET-TURNOVER-SW(FR-YEAR-IDX)
012400     ELSE
012500        COMPUTE FR-EF-ASSET-TURNOVER(FR-YEAR-IDX) ROUNDED =
012600            FS-TOTAL-REVENUE OF FR-YEAR-TABLE(FR-YEAR-IDX) /
012700            WS-AVG-ASSETS
012800        MOVE 'Y' TO FR-EF-ASSET-TURNOVER-SW(FR-YEAR-IDX)
012900     END-IF
013000     .
013100 2100-EXIT.
013200     EXIT.
013300******************************************************************
013400* INVENTORY TURNOVER = COST OF REVENUE(T) / AVERAGE(INVENTORY,T)*
013500******************************************************************
013600 2200-INVENTORY-TURNOVER.
013700     COMPUTE WS-AVG-INVENTORY =
013800         (FS-INVENTORY OF FR-YEAR-TABLE(FR-YEAR-IDX) +
013900          FS-INVENTORY OF FR-YEAR-TABLE(WS-NEXT-YEAR-SUB))
014000            / WS-CTE-02
014100     IF WS-AVG-INVENTORY = WS-CTE-ZERO
014200        MOVE 'N' TO FR-EF-INVENTORY-TURNOVER-SW(FR-YEAR-IDX)
014300     ELSE
014400        COMPUTE FR-EF-INVENTORY-TURNOVER(FR-YEAR-IDX) ROUNDED =
014500            FS-COST-OF-REVENUE OF FR-YEAR-TABLE(FR-YEAR-IDX) /
014600            WS-AVG-INVENTORY
014700        MOVE 'Y' TO FR-EF-INVENTORY-TURNOVER-SW(FR-YEAR-IDX)
014800     END-IF
014900     .
015000 2200-EXIT.
015100     EXIT.
015200******************************************************************
015300* A/R TURNOVER = TOTAL REVENUE(T) / AVERAGE(NET RECEIVABLES,T)  *
015400******************************************************************
015500 2300-AR-TURNOVER.
015600     COMPUTE WS-AVG-RECEIVABLES =
015700         (FS-NET-RECEIVABLES OF FR-YEAR-TABLE(FR-YEAR-IDX) +
015800          FS-NET-RECEIVABLES OF FR-YEAR-TABLE(WS-NEXT-YEAR-SUB))
015900            / WS-CTE-02
016000     IF WS-AVG-RECEIVABLES = WS-CTE-ZERO
016100        MOVE 'N' TO FR-EF-AR-TURNOVER-SW(FR-YEAR-IDX)
016200     ELSE
016300        COMPUTE FR-EF-AR-TURNOVER(FR-YEAR-IDX) ROUNDED =
016400            FS-TOTAL-REVENUE OF FR-YEAR-TABLE(FR-YEAR-IDX) /
016500            WS-AVG-RECEIVABLES
016600        MOVE 'Y' TO FR-EF-AR-TURNOVER-SW(FR-YEAR-IDX)
016700     END-IF
016800     .
016900 2300-EXIT.
017000     EXIT.
017100******************************************************************
017200* END OF FREFF001                                                *
017300******************************************************************
