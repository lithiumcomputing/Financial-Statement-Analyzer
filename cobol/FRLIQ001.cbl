000100******************************************************************
000200*                                                                *
000300* PROPERTY OF MERIDIAN FINANCIAL SYSTEMS GROUP                   *
000400*                                                                *
000500* "RESTRICTED - INTERNAL USE ONLY"                               *
000600*                                                                *
000700* FR12                                                           *
000800*                                                                *
000900* (C) MERIDIAN FINANCIAL SYSTEMS GROUP 1991, 1998                *
001000*                                                                *
001100*                LIQUIDITY RATIO CALCULATOR                       *
001200*                                                                *
001300*   Subprogram CALLed by FRBATCH1.  Computes the eight           *
001400*   liquidity ratios (cash, quick, current, working capital,     *
001500*   cash-to-WC, inventory-to-WC, sales-to-WC, sales-to-current-  *
001600*   assets) for every fiscal year held in the FR-CMAREA year     *
001700*   table.  Ratios whose denominator is zero are left blank      *
001800*   rather than computed.                                        *
001900*                                                                *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. FRLIQ001.
002300 AUTHOR. R T MASON.
002400 INSTALLATION. MERIDIAN FINANCIAL SYSTEMS GROUP.
002500 DATE-WRITTEN. 1991-05-03.
002600 DATE-COMPILED.
002700 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
002800******************************************************************
002900* CHANGE LOG                                                     *
003000*  1991-05-03 RTM  ORIGINAL PROGRAM FOR REQ FR-0098               *
003100*                  (LIQUIDITY FAMILY)                             *
003200*  1991-07-19 RTM  ADDED WORKING CAPITAL CALCULATION              *
003300*  1991-11-20 RTM  CORRECTED CASH-TO-WC ROUNDING - REQ FR-0103    *
003400*  1993-02-08 DKP  ADDED ZERO-DENOMINATOR GUARDS PER AUDIT        *
003500*                  FINDING 93-07 - RATIOS NOW BLANK, NOT ABEND    *
003600*  1994-06-30 DKP  WIDENED YEAR LOOP FOR FR-MAX-YEARS = 10        *
003700*  1996-02-02 JDK  NO CHANGE - REVIEWED FOR WACC TIE-IN           *
003800*  1998-09-21 JDK  RESULTS NOW STORED FOR ARRAY-VIEW REDEFINES    *
003900*                  IN FR-CMAREA PER REQ FR-0207                  *
004000*  1998-11-30 JDK  Y2K: CONFIRMED NO 2-DIGIT YEAR ARITHMETIC      *
004050*                  PERFORMED IN THIS MODULE                      *
004060*  1999-04-05 JDK  Y2K: RE-RAN FULL REGRESSION AGAINST FY2000     *
004070*                  SAMPLE DATA - NO FAILURES                     *
004080*  2001-05-22 MWT  NO CHANGE - REVIEWED WITH FRBATCH1 REQ FR-0301 *
004090*  2004-10-19 SLP  CORRECTED SALES-TO-WC DIVISOR SIGN HANDLING    *
004100*                  PER AUDIT FINDING 04-033                      *
004110*  2006-03-02 SLP  ADDED SALES-TO-CURRENT-ASSETS GUARD COMMENT    *
004120*                  AFTER SUPPORT CALL 06-0145                    *
004130*  2009-09-17 TRB  NO CHANGE - REVIEWED FOR FR-0460 YEAR-TABLE    *
004140*                  BOUNDARY FIX IN FRBATCH1 - THIS MODULE ONLY    *
004150*                  EVER SEES INDEXES SET BY THE CALLER            *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100* Common defintions                                              *
005200******************************************************************
005300 01  WS-HEADER.
005400     03 WS-EYECATCHER             PIC X(16)
005500                                   VALUE 'FRLIQ001------WS'.
005600     03 WS-RUN-DATE                PIC X(10) VALUE SPACES.
005650     03 FILLER                      PIC X(06) VALUE SPACES.
005700*
005800 77  WS-CTE-01                     PIC S9(4) COMP VALUE +1.
005900 77  WS-CTE-ZERO                   PIC S9(9) COMP VALUE +0.
006000*
006100******************************************************************
006200* Working cells for the current year's liquidity calculation     *
006300******************************************************************
006400 01  WS-CALC-CELLS.
006500     05  WS-QUICK-ASSETS          PIC S9(9)  COMP.
006700     05  WS-CCE-SCALED            PIC S9(12) COMP.
006800     05  WS-INVENTORY-SCALED      PIC S9(12) COMP.
006900     05  WS-REVENUE-SCALED        PIC S9(12) COMP.
007250     05  FILLER                   PIC X(04).
007300*
007400 01  WS-YEAR-SUB                  PIC S9(4)  COMP VALUE ZERO.
007500*
007600******************************************************************
007700* Financial data store / ratio results - shared with FRBATCH1    *
007800* (RECEIVED DIRECTLY INTO LINKAGE - NO LOCAL WORKING COPY IS     *
007900* MAINTAINED, THE SAME WAY LGCMAREA IS HANDLED ON THE CICS SIDE) *
008000******************************************************************
008100 LINKAGE SECTION.
008200 01  LK-CMAREA.
008300     COPY FRCMAREA.
008400*
008500 PROCEDURE DIVISION USING LK-CMAREA.
008600******************************************************************
008700 0001-MAIN.
008800     PERFORM 1000-CALC-ALL-YEARS
008900        THRU 1000-EXIT
009000     GOBACK
009100     .
009200 0001-MAIN-EXIT.
009300     EXIT.
009700******************************************************************
009800* DRIVE THE EIGHT LIQUIDITY CALCULATIONS FOR EVERY YEAR HELD     *
009900******************************************************************
010000 1000-CALC-ALL-YEARS.
010100     MOVE WS-CTE-01 TO WS-YEAR-SUB
010200     PERFORM 1010-CALC-ONE-YEAR
010300        THRU 1010-EXIT
010400        UNTIL WS-YEAR-SUB IS GREATER THAN FR-YEAR-COUNT
010500     .
010600 1000-EXIT.
010700     EXIT.
010800*
010900 1010-CALC-ONE-YEAR.
011000     SET FR-YEAR-IDX TO WS-YEAR-SUB
011100     PERFORM 2100-CASH-RATIO        THRU 2100-EXIT
011200     PERFORM 2200-QUICK-RATIO       THRU 2200-EXIT
011300     PERFORM 2300-CURRENT-RATIO     THRU 2300-EXIT
011400     PERFORM 2400-WORKING-CAPITAL   THRU 2400-EXIT
011500     PERFORM 2500-CASH-TO-WC-RATIO  THRU 2500-EXIT
011600     PERFORM 2600-INV-TO-WC-RATIO   THRU 2600-EXIT
011700     PERFORM 2700-SALES-TO-WC-RATIO THRU 2700-EXIT
011800     PERFORM 2800-SALES-TO-CA-RATIO THRU 2800-EXIT
011900     ADD WS-CTE-01 TO WS-YEAR-SUB
012000     .
012100 1010-EXIT.
012200     EXIT.
012300******************************************************************
012400* CASH RATIO = CCE / CURRENT LIABILITIES                         *
012500******************************************************************
012600 2100-CASH-RATIO.
012700     IF FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
012800                                         = WS-CTE-ZERO
012900        MOVE 'N' TO FR-LQ-CASH-RATIO-SW(FR-YEAR-IDX)
013000     ELSE
013100        COMPUTE FR-LQ-CASH-RATIO(FR-YEAR-IDX) ROUNDED =
013200            FS-CCE OF FR-YEAR-TABLE(FR-YEAR-IDX) /
013300            FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
013400        MOVE 'Y' TO FR-LQ-CASH-RATIO-SW(FR-YEAR-IDX)
013500     END-IF
013600     .
013700 2100-EXIT.
013800     EXIT.
013900******************************************************************
014000* QUICK RATIO = (CCE + SHORT-TERM-INV + NET-RECEIVABLES) / CL    *
014100******************************************************************
014200 2200-QUICK-RATIO.
014300     COMPUTE WS-QUICK-ASSETS =
014400         FS-CCE OF FR-YEAR-TABLE(FR-YEAR-IDX) +
014500         FS-SHORT-TERM-INV OF FR-YEAR-TABLE(FR-YEAR-IDX) +
014600         FS-NET-RECEIVABLES OF FR-YEAR-TABLE(FR-YEAR-IDX)
014700     IF FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
014800                                         = WS-CTE-ZERO
014900        MOVE 'N' TO FR-LQ-QUICK-RATIO-SW(FR-YEAR-IDX)
015000     ELSE
015100        COMPUTE FR-LQ-QUICK-RATIO(FR-YEAR-IDX) ROUNDED =
015200            WS-QUICK-ASSETS /
015300            FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
015400        MOVE 'Y' TO FR-LQ-QUICK-RATIO-SW(FR-YEAR-IDX)
015500     END-IF
015600     .
015700 2200-EXIT.
015800     EXIT.
015900******************************************************************
016000* CURRENT RATIO = CURRENT ASSETS / CURRENT LIABILITIES           *
016100******************************************************************
016200 2300-CURRENT-RATIO.
016300     IF FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
016400                                         = WS-CTE-ZERO
016500        MOVE 'N' TO FR-LQ-CURRENT-RATIO-SW(FR-YEAR-IDX)
016600     ELSE
016700        COMPUTE FR-LQ-CURRENT-RATIO(FR-YEAR-IDX) ROUNDED =
016800            FS-CURR-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX) /
016900            FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
017000        MOVE 'Y' TO FR-LQ-CURRENT-RATIO-SW(FR-YEAR-IDX)
017100     END-IF
017200     .
017300 2300-EXIT.
017400     EXIT.
017500******************************************************************
017600* WORKING CAPITAL = 1000 X CURR ASSETS  -  1000 X CURR LIAB      *
017700* ALWAYS COMPUTABLE - NO ZERO-DENOMINATOR GUARD NEEDED           *
017800******************************************************************
017900 2400-WORKING-CAPITAL.
018000     COMPUTE FR-LQ-WORKING-CAPITAL(FR-YEAR-IDX) =
018100         (1000 * FS-CURR-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)) -
018200         (1000 * FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX))
018300     MOVE 'Y' TO FR-LQ-WC-SW(FR-YEAR-IDX)
018400     .
018500 2400-EXIT.
018600     EXIT.
018700******************************************************************
018800* CASH TO WC RATIO = (1000 X CCE) / WC                           *
018900******************************************************************
019000 2500-CASH-TO-WC-RATIO.
019100     IF FR-LQ-WORKING-CAPITAL(FR-YEAR-IDX) = WS-CTE-ZERO
019200        MOVE 'N' TO FR-LQ-CASH-TO-WC-SW(FR-YEAR-IDX)
019300     ELSE
019400        COMPUTE WS-CCE-SCALED =
019500            1000 * FS-CCE OF FR-YEAR-TABLE(FR-YEAR-IDX)
019600        COMPUTE FR-LQ-CASH-TO-WC(FR-YEAR-IDX) ROUNDED =
019700            WS-CCE-SCALED / FR-LQ-WORKING-CAPITAL(FR-YEAR-IDX)
019800        MOVE 'Y' TO FR-LQ-CASH-TO-WC-SW(FR-YEAR-IDX)
019900     END-IF
020000     .
020100 2500-EXIT.
020200     EXIT.
020300******************************************************************
020400* INVENTORY TO WC RATIO = (1000 X INVENTORY) / WC                *
020500******************************************************************
020600 2600-INV-TO-WC-RATIO.
020700     IF FR-LQ-WORKING-CAPITAL(FR-YEAR-IDX) = WS-CTE-ZERO
020800        MOVE 'N' TO FR-LQ-INV-TO-WC-SW(FR-YEAR-IDX)
020900     ELSE
021000        COMPUTE WS-INVENTORY-SCALED =
021100            1000 * FS-INVENTORY OF FR-YEAR-TABLE(FR-YEAR-IDX)
021200        COMPUTE FR-LQ-INV-TO-WC(FR-YEAR-IDX) ROUNDED =
021300            WS-INVENTORY-SCALED / FR-LQ-WORKING-CAPITAL(FR-YEAR-IDX)
021400        MOVE 'Y' TO FR-LQ-INV-TO-WC-SW(FR-YEAR-IDX)
021500     END-IF
021600     .
021700 2600-EXIT.
021800     EXIT.
021900******************************************************************
022000* SALES TO WC RATIO = (1000 X TOTAL REVENUE) / WC                *
022100******************************************************************
022200 2700-SALES-TO-WC-RATIO.
022300     IF FR-LQ-WORKING-CAPITAL(FR-YEAR-IDX) = WS-CTE-ZERO
022400        MOVE 'N' TO FR-LQ-SALES-TO-WC-SW(FR-YEAR-IDX)
022500     ELSE
022600        COMPUTE WS-REVENUE-SCALED =
022700            1000 * FS-TOTAL-REVENUE OF FR-YEAR-TABLE(FR-YEAR-IDX)
022800        COMPUTE FR-LQ-SALES-TO-WC(FR-YEAR-IDX) ROUNDED =
022900            WS-REVENUE-SCALED / FR-LQ-WORKING-CAPITAL(FR-YEAR-IDX)
023000        MOVE 'Y' TO FR-LQ-SALES-TO-WC-SW(FR-YEAR-IDX)
023100     END-IF
023200     .
023300 2700-EXIT.
023400     EXIT.
023500******************************************************************
023600* SALES TO CURRENT ASSETS RATIO = TOTAL REVENUE / CURR ASSETS    *
023700******************************************************************
023800 2800-SALES-TO-CA-RATIO.
023900     IF FS-CURR-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)
024000                                         = WS-CTE-ZERO
024100        MOVE 'N' TO FR-LQ-SALES-TO-CA-SW(FR-YEAR-IDX)
024200     ELSE
024300        COMPUTE FR-LQ-SALES-TO-CA(FR-YEAR-IDX) ROUNDED =
024400            FS-TOTAL-REVENUE OF FR-YEAR-TABLE(FR-YEAR-IDX) /
024500            FS-CURR-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)
024600        MOVE 'Y' TO FR-LQ-SALES-TO-CA-SW(FR-YEAR-IDX)
024700     END-IF
024800     .
024900 2800-EXIT.
025000     EXIT.
025100******************************************************************
025200* END OF FRLIQ001                                                *
025300******************************************************************
