000100******************************************************************
000200* FINANCIAL RATIO SYSTEM                                         *
000300*        RECORD LAYOUT(FR-QUOTE-RECORD)                          *
000400*        FILE(STOCKQTE)                                          *
000500*        SINGLE RECORD - EQUITY BETA USED BY THE WACC CALC ONLY  *
000520*                                                                *
000540* MAINTENANCE                                                    *
000560*  1996-02-02 JDK  ORIGINAL COPY MEMBER FOR REQ FR-0151           *
000580*  1997-08-11 JDK  NO CHANGE - REVIEWED WITH V=ZERO GUARD ADDED   *
000600*                  TO FRWACC01                                  *
000610*  1998-11-30 JDK  Y2K: CONFIRMED NO DATE FIELDS IN THIS RECORD   *
000620*  1999-04-05 JDK  Y2K: RE-RAN FULL REGRESSION AGAINST FY2000     *
000630*                  SAMPLE DATA                                  *
000640*  2001-05-22 MWT  NO CHANGE - REVIEWED LAYOUT WITH FRBATCH1      *
000650*                  REQ FR-0301                                  *
000660*  2004-03-09 SLP  NO CHANGE - REVIEWED AFTER TREASURY RATE       *
000670*                  MEMO 04-041 - THIS RECORD CARRIES BETA ONLY   *
000680******************************************************************
000700 01  FR-QUOTE-RECORD.
000800     05  SQ-BETA                 PIC S9(3)V9(3)
000900                                 SIGN IS TRAILING SEPARATE.
001100******************************************************************
001200* END OF FR-QUOTE-RECORD - 7 BYTES                               *
001300******************************************************************
