000100******************************************************************
000200*                                                                *
000300* PROPERTY OF MERIDIAN FINANCIAL SYSTEMS GROUP                   *
000400*                                                                *
000500* "RESTRICTED - INTERNAL USE ONLY"                               *
000600*                                                                *
000700* FR12                                                           *
000800*                                                                *
000900* (C) MERIDIAN FINANCIAL SYSTEMS GROUP 1991, 1998                *
001000*                                                                *
001100*                SOLVENCY RATIO CALCULATOR                       *
001200*                                                                *
001300*   Subprogram CALLed by FRBATCH1.  Computes the eight           *
001400*   solvency ratios (debt, equity, debt-to-equity, debt-to-      *
001500*   income, debt service coverage, cash-flow-to-debt, WC-to-     *
001600*   debt, times interest earned) for every fiscal year held      *
001700*   in the FR-CMAREA year table.  Ratios whose denominator is    *
001800*   zero are left blank rather than computed.                    *
001900*                                                                *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. FRSOL001.
002300 AUTHOR. R T MASON.
002400 INSTALLATION. MERIDIAN FINANCIAL SYSTEMS GROUP.
002500 DATE-WRITTEN. 1991-04-22.
002600 DATE-COMPILED.
002700 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
002800******************************************************************
002900* CHANGE LOG                                                     *
003000*  1991-04-22 RTM  ORIGINAL PROGRAM FOR REQ FR-0098               *
003100*                  (SOLVENCY FAMILY)                              *
003200*  1991-09-04 RTM  ADDED DEBT SERVICE COVERAGE RATIO              *
003300*  1992-01-14 DKP  RETAINED INTEREST EXPENSE SIGN ON DSCR PER     *
003400*                  ANALYST REQUEST - DO NOT TAKE ABS VALUE        *
003500*  1993-02-08 DKP  ADDED ZERO-DENOMINATOR GUARDS PER AUDIT        *
003600*                  FINDING 93-07 - RATIOS NOW BLANK, NOT ABEND    *
003700*  1994-06-30 DKP  WIDENED YEAR LOOP FOR FR-MAX-YEARS = 10        *
003800*  1998-09-21 JDK  RESULTS NOW STORED FOR ARRAY-VIEW REDEFINES    *
003900*                  IN FR-CMAREA PER REQ FR-0207                  *
004000*  1998-11-30 JDK  Y2K: CONFIRMED NO 2-DIGIT YEAR ARITHMETIC      *
004050*                  PERFORMED IN THIS MODULE                      *
004060*  1999-04-05 JDK  Y2K: RE-RAN FULL REGRESSION AGAINST FY2000     *
004070*                  SAMPLE DATA - NO FAILURES                     *
004080*  2001-05-22 MWT  NO CHANGE - REVIEWED WITH FRBATCH1 REQ FR-0301 *
004090*  2003-11-06 SLP  CONFIRMED DSCR SIGN HANDLING STILL MATCHES     *
004100*                  1992-01-14 ANALYST REQUEST AFTER STAFF TURN-  *
004110*                  OVER IN THE ANALYST GROUP                    *
004120*  2006-03-02 SLP  NO CHANGE - REVIEWED ALONGSIDE FRLIQ001 AFTER *
004130*                  SUPPORT CALL 06-0145                         *
004140*  2009-09-17 TRB  NO CHANGE - REVIEWED FOR FR-0460 YEAR-TABLE    *
004150*                  BOUNDARY FIX IN FRBATCH1 - THIS MODULE ONLY    *
004160*                  EVER SEES INDEXES SET BY THE CALLER            *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100* Common defintions                                              *
005200******************************************************************
005300 01  WS-HEADER.
005400     03 WS-EYECATCHER             PIC X(16)
005500                                   VALUE 'FRSOL001------WS'.
005600     03 WS-RUN-DATE                PIC X(10) VALUE SPACES.
005650     03 FILLER                      PIC X(06) VALUE SPACES.
005700*
005800 77  WS-CTE-01                     PIC S9(4) COMP VALUE +1.
005900 77  WS-CTE-ZERO                   PIC S9(9) COMP VALUE +0.
006000*
006100******************************************************************
006200* Working cells for the current year's solvency calculation      *
006300******************************************************************
006400 01  WS-CALC-CELLS.
006500     05  WS-WC-EXACT              PIC S9(12) COMP.
006600     05  WS-ABS-INT-EXPENSE       PIC S9(9)  COMP.
006650     05  FILLER                   PIC X(04).
006700*
006800 01  WS-YEAR-SUB                  PIC S9(4)  COMP VALUE ZERO.
006900*
007000******************************************************************
007100* Financial data store / ratio results - shared with FRBATCH1    *
007200* (RECEIVED DIRECTLY INTO LINKAGE - NO LOCAL WORKING COPY IS     *
007300* MAINTAINED, THE SAME WAY LGCMAREA IS HANDLED ON THE CICS SIDE) *
007400******************************************************************
007500 LINKAGE SECTION.
007600 01  LK-CMAREA.
007700     COPY FRCMAREA.
007800*
007900 PROCEDURE DIVISION USING LK-CMAREA.
008000******************************************************************
008100 0001-MAIN.
008200     PERFORM 1000-CALC-ALL-YEARS
008300        THRU 1000-EXIT
008400     GOBACK
008500     .
008600 0001-MAIN-EXIT.
008700     EXIT.
008800******************************************************************
008900* DRIVE THE EIGHT SOLVENCY CALCULATIONS FOR EVERY YEAR HELD      *
009000******************************************************************
009100 1000-CALC-ALL-YEARS.
009200     MOVE WS-CTE-01 TO WS-YEAR-SUB
009300     PERFORM 1010-CALC-ONE-YEAR
009400        THRU 1010-EXIT
009500        UNTIL WS-YEAR-SUB IS GREATER THAN FR-YEAR-COUNT
009600     .
009700 1000-EXIT.
009800     EXIT.
009900*
010000 1010-CALC-ONE-YEAR.
010100     SET FR-YEAR-IDX TO WS-YEAR-SUB
010200     PERFORM 2100-DEBT-RATIO          THRU 2100-EXIT
010300     PERFORM 2200-EQUITY-RATIO        THRU 2200-EXIT
010400     PERFORM 2300-DEBT-TO-EQUITY      THRU 2300-EXIT
010500     PERFORM 2400-DEBT-TO-INCOME      THRU 2400-EXIT
010600     PERFORM 2500-DEBT-SVC-COVERAGE   THRU 2500-EXIT
010700     PERFORM 2600-CASHFLOW-TO-DEBT    THRU 2600-EXIT
010800     PERFORM 2700-WC-TO-DEBT          THRU 2700-EXIT
010900     PERFORM 2800-TIMES-INT-EARNED    THRU 2800-EXIT
011000     ADD WS-CTE-01 TO WS-YEAR-SUB
011100     .
011200 1010-EXIT.
011300     EXIT.
011400******************************************************************
011500* DEBT RATIO = TOTAL LIABILITIES / TOTAL ASSETS                  *
011600******************************************************************
011700 2100-DEBT-RATIO.
011800     IF FS-TOTAL-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)
011900                                         = WS-CTE-ZERO
012000        MOVE 'N' TO FR-SV-DEBT-RATIO-SW(FR-YEAR-IDX)
012100     ELSE
012200        COMPUTE FR-SV-DEBT-RATIO(FR-YEAR-IDX) ROUNDED =
012300            FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX) /
012400            FS-TOTAL-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)
012500        MOVE 'Y' TO FR-SV-DEBT-RATIO-SW(FR-YEAR-IDX)
012600     END-IF
012700     .
012800 2100-EXIT.
012900     EXIT.
013000******************************************************************
013100* EQUITY RATIO = TOTAL EQUITY / TOTAL ASSETS                     *
013200******************************************************************
013300 2200-EQUITY-RATIO.
013400     IF FS-TOTAL-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)
013500                                         = WS-CTE-ZERO
013600        MOVE 'N' TO FR-SV-EQUITY-RATIO-SW(FR-YEAR-IDX)
013700     ELSE
013800        COMPUTE FR-SV-EQUITY-RATIO(FR-YEAR-IDX) ROUNDED =
013900            FS-TOTAL-EQUITY OF FR-YEAR-TABLE(FR-YEAR-IDX) /
014000            FS-TOTAL-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX)
014100        MOVE 'Y' TO FR-SV-EQUITY-RATIO-SW(FR-YEAR-IDX)
014200     END-IF
014300     .
014400 2200-EXIT.
014500     EXIT.
014600******************************************************************
014700* DEBT TO EQUITY RATIO = TOTAL LIABILITIES / TOTAL EQUITY        *
014800******************************************************************
014900 2300-DEBT-TO-EQUITY.
015000     IF FS-TOTAL-EQUITY OF FR-YEAR-TABLE(FR-YEAR-IDX)
015100                                         = WS-CTE-ZERO
015200        MOVE 'N' TO FR-SV-DEBT-TO-EQUITY-SW(FR-YEAR-IDX)
015300     ELSE
015400        COMPUTE FR-SV-DEBT-TO-EQUITY(FR-YEAR-IDX) ROUNDED =
015500            FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX) /
015600            FS-TOTAL-EQUITY OF FR-YEAR-TABLE(FR-YEAR-IDX)
015700        MOVE 'Y' TO FR-SV-DEBT-TO-EQUITY-SW(FR-YEAR-IDX)
015800     END-IF
015900     .
016000 2300-EXIT.
016100     EXIT.
016200******************************************************************
016300* DEBT TO INCOME RATIO = TOTAL LIABILITIES / GROSS PROFIT         *
016400******************************************************************
016500 2400-DEBT-TO-INCOME.
016600     IF FS-GROSS-PROFIT OF FR-YEAR-TABLE(FR-YEAR-IDX)
016700                                         = WS-CTE-ZERO
016800        MOVE 'N' TO FR-SV-DEBT-TO-INCOME-SW(FR-YEAR-IDX)
016900     ELSE
017000        COMPUTE FR-SV-DEBT-TO-INCOME(FR-YEAR-IDX) ROUNDED =
017100            FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX) /
017200            FS-GROSS-PROFIT OF FR-YEAR-TABLE(FR-YEAR-IDX)
017300        MOVE 'Y' TO FR-SV-DEBT-TO-INCOME-SW(FR-YEAR-IDX)
017400     END-IF
017500     .
017600 2400-EXIT.
017700     EXIT.
017800******************************************************************
017900* DEBT SERVICE COVERAGE = OPERATING INCOME / INTEREST EXPENSE    *
018000* INTEREST EXPENSE USED AS STORED (NEGATIVE) - DO NOT FLIP SIGN  *
018100******************************************************************
018200 2500-DEBT-SVC-COVERAGE.
018300     IF FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
018400                                         = WS-CTE-ZERO
018500        MOVE 'N' TO FR-SV-DEBT-SVC-COVER-SW(FR-YEAR-IDX)
018600     ELSE
018700        COMPUTE FR-SV-DEBT-SVC-COVER(FR-YEAR-IDX) ROUNDED =
018800            FS-OPERATING-INCOME OF FR-YEAR-TABLE(FR-YEAR-IDX) /
018900            FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
019000        MOVE 'Y' TO FR-SV-DEBT-SVC-COVER-SW(FR-YEAR-IDX)
019100     END-IF
019200     .
019300 2500-EXIT.
019400     EXIT.
019500******************************************************************
019600* CASH FLOW TO DEBT RATIO = OPERATING CASH FLOW / TOTAL LIAB     *
019700******************************************************************
019800 2600-CASHFLOW-TO-DEBT.
019900     IF FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
020000                                         = WS-CTE-ZERO
020100        MOVE 'N' TO FR-SV-CASHFLOW-TO-DEBT-SW(FR-YEAR-IDX)
020200     ELSE
020300        COMPUTE FR-SV-CASHFLOW-TO-DEBT(FR-YEAR-IDX) ROUNDED =
020400            FS-OPERATING-CASH-FLOW OF FR-YEAR-TABLE(FR-YEAR-IDX) /
020500            FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
020600        MOVE 'Y' TO FR-SV-CASHFLOW-TO-DEBT-SW(FR-YEAR-IDX)
020700     END-IF
020800     .
020900 2600-EXIT.
021000     EXIT.
021100******************************************************************
021200* WC TO DEBT RATIO = (CURR ASSETS - CURR LIAB) / TOTAL LIAB      *
021300* (EQUIVALENT TO WC IN EXACT UNITS OVER TOTAL LIABILITIES)       *
021400******************************************************************
021500 2700-WC-TO-DEBT.
021600     IF FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
021700                                         = WS-CTE-ZERO
021800        MOVE 'N' TO FR-SV-WC-TO-DEBT-SW(FR-YEAR-IDX)
021900     ELSE
022000        COMPUTE WS-WC-EXACT =
022100            FS-CURR-ASSETS OF FR-YEAR-TABLE(FR-YEAR-IDX) -
022200            FS-CURR-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
022300        COMPUTE FR-SV-WC-TO-DEBT(FR-YEAR-IDX) ROUNDED =
022400            WS-WC-EXACT /
022500            FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
022600        MOVE 'Y' TO FR-SV-WC-TO-DEBT-SW(FR-YEAR-IDX)
022700     END-IF
022800     .
022900 2700-EXIT.
023000     EXIT.
023100******************************************************************
023200* TIMES INTEREST EARNED = EBIT / ABS(INTEREST EXPENSE)           *
023300******************************************************************
023400 2800-TIMES-INT-EARNED.
023500     IF FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
023600                                   IS LESS THAN WS-CTE-ZERO
023700        COMPUTE WS-ABS-INT-EXPENSE =
023800            WS-CTE-ZERO -
023900            FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
024000     ELSE
024100        MOVE FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
024200                                       TO WS-ABS-INT-EXPENSE
024300     END-IF
024400     IF WS-ABS-INT-EXPENSE = WS-CTE-ZERO
024500        MOVE 'N' TO FR-SV-TIMES-INT-EARNED-SW(FR-YEAR-IDX)
024600     ELSE
024700        COMPUTE FR-SV-TIMES-INT-EARNED(FR-YEAR-IDX) ROUNDED =
024800            FS-EBIT OF FR-YEAR-TABLE(FR-YEAR-IDX) /
024900            WS-ABS-INT-EXPENSE
025000        MOVE 'Y' TO FR-SV-TIMES-INT-EARNED-SW(FR-YEAR-IDX)
025100     END-IF
025200     .
025300 2800-EXIT.
025400     EXIT.
025500******************************************************************
025600* END OF FRSOL001                                                *
025700******************************************************************
