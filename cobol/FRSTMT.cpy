000100******************************************************************
000200* FINANCIAL RATIO SYSTEM                                         *
000300*        RECORD LAYOUT(FR-STMT-RECORD)                           *
000400*        FILE(FINSTMT)                                           *
000500*        ONE RECORD PER FISCAL YEAR, MOST RECENT YEAR FIRST      *
000600*        MAINTAINED BY   : FINANCIAL SYSTEMS GROUP               *
000605*                                                                *
000610* MAINTENANCE                                                    *
000615*  1991-04-08 RTM  ORIGINAL COPY MEMBER                          *
000620*  1993-11-15 RTM  ADDED EFFICIENCY-FAMILY SOURCE FIELDS FOR      *
000625*                  REQ FR-0114                                  *
000630*  1996-02-02 JDK  NO CHANGE - REVIEWED FOR WACC TIE-IN           *
000635*  1998-11-30 JDK  Y2K: FS-DATE WIDENED TO CARRY A 4-DIGIT YEAR   *
000640*  1999-04-05 JDK  Y2K: RE-RAN FULL REGRESSION AGAINST FY2000     *
000645*                  SAMPLE DATA                                  *
000650*  2001-05-22 MWT  NO CHANGE - REVIEWED LAYOUT WITH FRBATCH1      *
000655*                  REQ FR-0301                                  *
000660*  2006-03-02 SLP  CONFIRMED INTEREST-EXPENSE SIGN CONVENTION     *
000665*                  NOTE AFTER SUPPORT CALL 06-0145               *
000670******************************************************************
000800******************************************************************
000900* COBOL DECLARATION FOR THE MERGED BALANCE SHEET / INCOME        *
001000* STATEMENT / CASH FLOW STATEMENT RECORD.  ALL MONEY AMOUNTS     *
001100* ARE CARRIED IN THOUSANDS OF CURRENCY UNITS, AS PUBLISHED.      *
001200* AMOUNT FIELDS USE A SEPARATE TRAILING SIGN SO THE RECORD CAN   *
001300* BE BROWSED WITH A STRAIGHT EDITOR WITHOUT LOSING THE SIGN.     *
001400******************************************************************
001500 01  FR-STMT-RECORD.
001600     05  FS-DATE                 PIC X(10).
001700******************************************************************
001800*    LIQUIDITY-FAMILY SOURCE FIELDS                              *
001900******************************************************************
002000     05  FS-CCE                  PIC S9(9)
002100                                 SIGN IS TRAILING SEPARATE.
002200     05  FS-SHORT-TERM-INV       PIC S9(9)
002300                                 SIGN IS TRAILING SEPARATE.
002400     05  FS-NET-RECEIVABLES      PIC S9(9)
002500                                 SIGN IS TRAILING SEPARATE.
002600     05  FS-INVENTORY            PIC S9(9)
002700                                 SIGN IS TRAILING SEPARATE.
002800     05  FS-CURR-ASSETS          PIC S9(9)
002900                                 SIGN IS TRAILING SEPARATE.
003000     05  FS-CURR-LIABILITIES     PIC S9(9)
003100                                 SIGN IS TRAILING SEPARATE.
003200******************************************************************
003300*    SOLVENCY-FAMILY SOURCE FIELDS                                *
003400******************************************************************
003500     05  FS-TOTAL-ASSETS         PIC S9(9)
003600                                 SIGN IS TRAILING SEPARATE.
003700     05  FS-TOTAL-LIABILITIES    PIC S9(9)
003800                                 SIGN IS TRAILING SEPARATE.
003900     05  FS-TOTAL-EQUITY         PIC S9(9)
004000                                 SIGN IS TRAILING SEPARATE.
004100     05  FS-TOTAL-REVENUE        PIC S9(9)
004200                                 SIGN IS TRAILING SEPARATE.
004300     05  FS-GROSS-PROFIT         PIC S9(9)
004400                                 SIGN IS TRAILING SEPARATE.
004500     05  FS-OPERATING-INCOME     PIC S9(9)
004600                                 SIGN IS TRAILING SEPARATE.
004700*    INTEREST EXPENSE ARRIVES ALREADY NEGATIVE - DO NOT FLIP SIGN
004800     05  FS-INTEREST-EXPENSE     PIC S9(9)
004900                                 SIGN IS TRAILING SEPARATE.
005000     05  FS-EBIT                 PIC S9(9)
005100                                 SIGN IS TRAILING SEPARATE.
005200******************************************************************
005300*    EFFICIENCY-FAMILY SOURCE FIELDS                              *
005400******************************************************************
005500     05  FS-COST-OF-REVENUE      PIC S9(9)
005600                                 SIGN IS TRAILING SEPARATE.
005700     05  FS-OPERATING-CASH-FLOW  PIC S9(9)
005800                                 SIGN IS TRAILING SEPARATE.
006000******************************************************************
006100* END OF FR-STMT-RECORD - 170 BYTES                             *
006200******************************************************************
