000100******************************************************************
000200*                                                                *
000300* PROPERTY OF MERIDIAN FINANCIAL SYSTEMS GROUP                   *
000400*                                                                *
000500* "RESTRICTED - INTERNAL USE ONLY"                               *
000600*                                                                *
000700* FR12                                                           *
000800*                                                                *
000900* (C) MERIDIAN FINANCIAL SYSTEMS GROUP 1994, 1996, 1998          *
001000*                                                                *
001100*                WEIGHTED AVERAGE COST OF CAPITAL CALCULATOR     *
001200*                                                                *
001300*   Subprogram CALLed by FRBATCH1.  Computes WACC for the most  *
001400*   recent fiscal year only, using the equity beta carried in   *
001500*   FR-CMAREA off the stock-quote file.  Risk-free rate and      *
001600*   market rate are fixed constants supplied by the Treasury    *
001700*   desk and are not expected to change more than once a year.  *
001800*                                                                *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. FRWACC01.
002200 AUTHOR. J D KRAMER.
002300 INSTALLATION. MERIDIAN FINANCIAL SYSTEMS GROUP.
002400 DATE-WRITTEN. 1994-09-12.
002500 DATE-COMPILED.
002600 SECURITY. UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
002700******************************************************************
002800* CHANGE LOG                                                     *
002900*  1994-09-12 JDK  ORIGINAL COST-OF-CAPITAL SHELL - RATE TABLE    *
002950*                  AND LINKAGE ONLY, NO FORMULA YET               *
002970*  1996-02-02 JDK  ADDED WACC FORMULA PER REQ FR-0151              *
002980*                  (WACC ADDED TO THE RATIO REPORT)               *
003100*  1996-05-20 JDK  TREASURY DESK RAISED MARKET RATE FROM .094     *
003200*                  TO .098 PER MEMO 96-114                       *
003300*  1997-08-11 JDK  GUARDED AGAINST V = ZERO (NO DEBT, NO EQUITY)  *
003400*  1998-09-21 JDK  RESULT NOW STORED FOR ARRAY-VIEW REDEFINES     *
003500*                  IN FR-CMAREA PER REQ FR-0207                  *
003600*  1998-11-30 JDK  Y2K: CONFIRMED NO 2-DIGIT YEAR ARITHMETIC      *
003650*                  PERFORMED IN THIS MODULE                      *
003660*  1999-04-05 JDK  Y2K: RE-RAN FULL REGRESSION AGAINST FY2000     *
003670*                  SAMPLE DATA - NO FAILURES                     *
003680*  2000-11-14 JDK  TREASURY DESK PROPOSED LOWERING MARKET RATE   *
003690*                  TO .091 PER MEMO 00-228 - PROPOSAL WITHDRAWN, *
003695*                  RATE HELD AT .098                            *
003700*  2001-05-22 MWT  NO CHANGE - REVIEWED WITH FRBATCH1 REQ FR-0301 *
003710*  2004-03-09 SLP  TREASURY DESK REVIEWED RISK-FREE RATE PER     *
003720*                  MEMO 04-041 - NO CHANGE, HELD AT .020         *
003730*  2009-09-17 TRB  NO CHANGE - REVIEWED FOR FR-0460 YEAR-TABLE    *
003740*                  BOUNDARY FIX IN FRBATCH1 - THIS MODULE ONLY    *
003750*                  EVER READS YEAR-TABLE ENTRY 1                 *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700* Common defintions                                              *
004800******************************************************************
004900 01  WS-HEADER.
005000     03 WS-EYECATCHER             PIC X(16)
005100                                   VALUE 'FRWACC01------WS'.
005200     03 WS-RUN-DATE                PIC X(10) VALUE SPACES.
005250     03 FILLER                      PIC X(06) VALUE SPACES.
005300*
005400 77  WS-CTE-ZERO                   PIC S9(9) COMP VALUE +0.
005500 77  WS-RISK-FREE-RATE              PIC S9V9(5) VALUE 0.02000.
005600 77  WS-MARKET-RATE                 PIC S9V9(5) VALUE 0.09800.
005700*
005800******************************************************************
005900* Working cells for the WACC formula                              *
006000******************************************************************
006100 01  WS-CALC-CELLS.
006200     05  WS-COST-OF-DEBT          PIC S9V9(5).
006300     05  WS-COST-OF-EQUITY        PIC S9V9(5).
006400     05  WS-RATE-SPREAD           PIC S9V9(5).
006500     05  WS-TOTAL-CAPITAL         PIC S9(10).
006600     05  WS-ABS-INT-EXPENSE       PIC S9(9)  COMP.
006650     05  FILLER                   PIC X(04).
006700*
006800******************************************************************
006900* Financial data store / ratio results - shared with FRBATCH1    *
007000* (RECEIVED DIRECTLY INTO LINKAGE - NO LOCAL WORKING COPY IS     *
007100* MAINTAINED, THE SAME WAY LGCMAREA IS HANDLED ON THE CICS SIDE) *
007200******************************************************************
007300 LINKAGE SECTION.
007400 01  LK-CMAREA.
007500     COPY FRCMAREA.
007600*
007700 PROCEDURE DIVISION USING LK-CMAREA.
007800******************************************************************
007900 0001-MAIN.
008000     PERFORM 1000-CALC-WACC
008100        THRU 1000-EXIT
008200     GOBACK
008300     .
008400 0001-MAIN-EXIT.
008500     EXIT.
008600******************************************************************
008700* WACC - MOST RECENT YEAR ONLY (YEAR TABLE INDEX 1)              *
008800* NO VALUE IS PRODUCED UNLESS AT LEAST ONE YEAR WAS LOADED AND   *
008900* BOTH THE DEBT AND THE DEBT-PLUS-EQUITY DENOMINATORS ARE        *
009000* NONZERO                                                        *
009100******************************************************************
009200 1000-CALC-WACC.
009300     IF FR-YEAR-COUNT = WS-CTE-ZERO
009400        GO TO 1000-EXIT
009500     END-IF
009600     SET FR-YEAR-IDX TO 1
009700     COMPUTE WS-TOTAL-CAPITAL =
009800         FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX) +
009900         FS-TOTAL-EQUITY OF FR-YEAR-TABLE(FR-YEAR-IDX)
010000     IF WS-TOTAL-CAPITAL = WS-CTE-ZERO
010100        OR FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
010200                                         = WS-CTE-ZERO
010300        GO TO 1000-EXIT
010400     END-IF
010500     PERFORM 1100-COST-OF-DEBT
010600        THRU 1100-EXIT
010700     PERFORM 1200-COST-OF-EQUITY
010800        THRU 1200-EXIT
010900     COMPUTE FR-WACC-RESULT ROUNDED =
011000         (FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX) /
011100          WS-TOTAL-CAPITAL) * WS-COST-OF-DEBT
011200         +
011300         (FS-TOTAL-EQUITY OF FR-YEAR-TABLE(FR-YEAR-IDX) /
011400          WS-TOTAL-CAPITAL) * WS-COST-OF-EQUITY
011500     MOVE 'Y' TO FR-WACC-RESULT-SW
011600     .
011700 1000-EXIT.
011800     EXIT.
011900*
012000 1100-COST-OF-DEBT.
012100     IF FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
012200                                   IS LESS THAN WS-CTE-ZERO
012300        COMPUTE WS-ABS-INT-EXPENSE =
012400            WS-CTE-ZERO -
012500            FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
012600     ELSE
012700        MOVE FS-INTEREST-EXPENSE OF FR-YEAR-TABLE(FR-YEAR-IDX)
012800                                       TO WS-ABS-INT-EXPENSE
012900     END-IF
013000     COMPUTE WS-COST-OF-DEBT ROUNDED =
013100         WS-ABS-INT-EXPENSE /
013200         FS-TOTAL-LIABILITIES OF FR-YEAR-TABLE(FR-YEAR-IDX)
013300     .
013400 1100-EXIT.
013500     EXIT.
013600*
013700 1200-COST-OF-EQUITY.
013800     COMPUTE WS-RATE-SPREAD =
013900         WS-MARKET-RATE - WS-RISK-FREE-RATE
014000     COMPUTE WS-COST-OF-EQUITY ROUNDED =
014100         WS-RISK-FREE-RATE + (FR-BETA * WS-RATE-SPREAD)
014200     .
014300 1200-EXIT.
014400     EXIT.
014500******************************************************************
014600* END OF FRWACC01                                                *
014700******************************************************************
